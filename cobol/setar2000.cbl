000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    SETAR2000.                                                
000300 AUTHOR.        R W PELLETIER.                                            
000400 INSTALLATION.  DATA PROCESSING - ACCOUNTS RECEIVABLE.                    
000500 DATE-WRITTEN.  03/12/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*****************************************************************         
000900*  SETAR2000 IS THE MONTHLY SALES LEDGER AGEING REPORT DRIVER. *          
001000*  IT READS THE TWELVE-MONTH AGEING EXTRACT FOR ONE COMPANY    *          
001100*  (AGEINF1), WORKS OUT THE PERCENT OF THE BALANCE OVER 90     *          
001200*  DAYS FOR EACH MONTH AND PRINTS THE AGEING ANALYSIS REPORT   *          
001300*  (AGERPT1).  THERE ARE NO CONTROL BREAKS AND NO GRAND        *          
001400*  TOTALS -- EACH MONTH'S LINE STANDS ON ITS OWN.              *          
001500*****************************************************************         
001600*  CHANGE LOG                                                             
001700*  03/12/87  RWP  AR-0041  ORIGINAL PROGRAM.  REPLACES THE        AR0041  
001800*                          CLERK-TYPED AGEING WORKSHEET WITH A            
001900*                          PRINTED REPORT OFF THE MONTHLY                 
002000*                          EXTRACT.                                       
002100*  09/02/88  RWP  AR-0058  ADD OVER-THRESHOLD COLUMN TO THE       AR0058  
002200*                          PRINTED REPORT FOR THE CREDIT DEPT.            
002300*  11/30/90  DLK  AR-0091  EXTRACT NOW RUNS MONTHLY INSTEAD OF    AR0091  
002400*                          QUARTERLY -- NO PROGRAM CHANGE                 
002500*                          NEEDED, NOTED HERE FOR THE RECORD.             
002600*  06/14/93  DLK  AR-0133  310-EDIT-RPT-MONTH ADDED SO THE        AR0133  
002700*                          MONTH COLUMN PRINTS AS A 3-LETTER              
002800*                          ABBREVIATION INSTEAD OF THE RAW                
002900*                          YYYYMM FROM THE EXTRACT.                       
003000*  02/08/96  STC  AR-0178  200-CALC-PCT-OVER-90 REWRITTEN TO      AR0178  
003100*                          GUARD AGAINST A ZERO OR NEGATIVE               
003200*                          SALES LEDGER BALANCE -- AGEING                 
003300*                          EXTRACT FOR A CLOSED COMPANY WAS               
003400*                          BLOWING UP THE COMPUTE WITH A                  
003500*                          DIVIDE BY ZERO.                                
003600*  10/19/98  STC  AR-0205  Y2K - NOTE ONLY, AR1100-RPT-YY IS      AR0205  
003700*                          ALREADY 4 DIGITS ON THE EXTRACT.               
003800*  04/02/01  JLM  AR-0240  NO PROGRAM CHANGE -- SEE AR1100        AR0240  
003900*                          CHANGE LOG FOR THE LOAD-BATCH-NO               
004000*                          ADDITION ON THE EXTRACT.                       
004100*  07/22/04  JLM  AR-0266  WS-REC-CTR DISPLAY ON END-RTN ADDED    AR0266  
004200*                          SO OPERATIONS CAN CONFIRM THE RUN              
004300*                          READ ALL TWELVE MONTHS BEFORE IT               
004400*                          FILES THE REPORT.                              
004500*  11/14/05  MPK  AR-0288  PULLED THE TITLE-LINE/PAGE-NUMBER/     AR0288  
004600*                          RUN-DATE HEADING -- THAT IDIOM HAD             
004700*                          NO PRECEDENT ANYWHERE IN THIS SHOP'S           
004800*                          AGEING OR MORTGAGE-BILL WORK.  900-            
004900*                          WRITE-RPT-HEADING NOW JUST WRITES              
005000*                          ARP-RPT-HDG, AND 400-WRITE-RPT-LINE            
005100*                          JUST WRITES ARP-RPT-DETAIL, THE SAME           
005200*                          WAY SETMB2000 WRITES MB-REC -- NO              
005300*                          FROM, NO ADVANCING.  RETIRED THE               
005400*                          C01/UPSI-0 SPECIAL-NAMES (NEVER                
005500*                          REFERENCED) IN FAVOR OF THIS SHOP'S            
005600*                          OWN CONSOLE IS CRT.  DROPPED                   
005700*                          INIT-RTN'S DATE/CENTURY-WINDOW LOGIC           
005800*                          ALONG WITH THE TITLE LINE IT FED.              
005900*                          ADDED WS-MONTH-RAW AND WS-CONTROLS-R           
006000*                          REDEFINES AND TWO 77-LEVEL COUNTERS.           
006100*****************************************************************         
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SOURCE-COMPUTER.   IBM-390.                                              
006500 OBJECT-COMPUTER.   IBM-390.                                              
006600 SPECIAL-NAMES.                                                           
006700    CONSOLE IS CRT.                                                       
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000    SELECT AGEING-IN    ASSIGN TO AGEINF1                                 
007100           ORGANIZATION IS SEQUENTIAL.                                    
007200    SELECT AGEING-RPT   ASSIGN TO AGERPT1                                 
007300           ORGANIZATION IS SEQUENTIAL.                                    
007400*                                                                         
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*                                                                         
007800 FD  AGEING-IN                                                            
007900    RECORDING MODE IS F                                                   
008000    LABEL RECORDS ARE STANDARD                                            
008100    RECORD CONTAINS 80 CHARACTERS                                         
008200    BLOCK CONTAINS 0 RECORDS                                              
008300    DATA RECORD IS AR1100-REC.                                            
008400    COPY AR1100.                                                          
008500*                                                                         
008600 FD  AGEING-RPT                                                           
008700    RECORDING MODE IS F                                                   
008800    LABEL RECORDS ARE STANDARD                                            
008900    RECORD CONTAINS 133 CHARACTERS                                        
009000    BLOCK CONTAINS 0 RECORDS                                              
009100    DATA RECORD IS ARP-RPT-HDG, ARP-RPT-DETAIL.                           
009200    COPY ARPRT20.                                                         
009300*                                                                         
009400 WORKING-STORAGE SECTION.                                                 
009500*                                                                         
009600 77  WS-MONTHS-EXPECTED             PIC S9(2) COMP VALUE +12.             
009700 77  WS-RPT-LINES-WRITTEN           PIC S9(3) COMP VALUE 0.               
009800*                                                                         
009900 01  WS-CONTROLS.                                                         
010000    05  WS-EOF-SW                  PIC 9(1)      VALUE 0.                 
010100        88  WS-NO-MORE-RECS            VALUE 1.                           
010200    05  WS-REC-CTR                 PIC S9(5)     COMP VALUE 0.            
010300    05  WS-MM-SUB                  PIC S9(2)     COMP VALUE 0.            
010400    05  FILLER                     PIC X(5)      VALUE SPACES.            
010500 01  WS-CONTROLS-R REDEFINES WS-CONTROLS.                                 
010600    05  WS-CONTROLS-RAW             PIC X(12).                            
010700*                                                                         
010800*    CLASSIC TABLE-LOOKUP FOR THE 3-LETTER MONTH ABBREVIATION --          
010900*    WS-MONTH-ABBR (1) IS JAN, (2) IS FEB, AND SO ON.  REDEFINE           
011000*    OF ONE 36-BYTE LITERAL IS CHEAPER THAN A 12-ENTRY VALUE              
011100*    TABLE AND THAT'S HOW THE SHOP HAS ALWAYS BUILT THESE.                
011200 01  WS-MONTH-NAMES                 PIC X(36) VALUE                       
011300    'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.                               
011400 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES.                             
011500    05  WS-MONTH-ABBR               PIC X(3) OCCURS 12 TIMES.             
011600 01  WS-MONTH-RAW REDEFINES WS-MONTH-NAMES PIC X(36).                     
011700*                                                                         
011800 PROCEDURE DIVISION.                                                      
011900*                                                                         
012000 MAINLINE.                                                                
012100    PERFORM INIT-RTN.                                                     
012200    PERFORM READ-AGEING-REC.                                              
012300    PERFORM 100-PROCESS-MONTH THRU 100-PROCESS-MONTH-EXIT                 
012400        UNTIL WS-EOF-SW = 1.                                              
012500    PERFORM END-RTN.                                                      
012600*                                                                         
012700 INIT-RTN.                                                                
012800    OPEN INPUT  AGEING-IN.                                                
012900    OPEN OUTPUT AGEING-RPT.                                               
013000    PERFORM 900-WRITE-RPT-HEADING.                                        
013100*                                                                         
013200 READ-AGEING-REC.                                                         
013300    READ AGEING-IN AT END MOVE 1 TO WS-EOF-SW.                            
013400    IF WS-EOF-SW = 0                                                      
013500       ADD 1 TO WS-REC-CTR.                                               
013600*                                                                         
013700******************************************                                
013800*        START MAIN SECTION              *                                
013900******************************************                                
014000*                                                                         
014100 100-PROCESS-MONTH.                                                       
014200    PERFORM 200-CALC-PCT-OVER-90.                                         
014300    PERFORM 300-BUILD-RPT-LINE.                                           
014400    PERFORM 400-WRITE-RPT-LINE.                                           
014500    PERFORM READ-AGEING-REC.                                              
014600 100-PROCESS-MONTH-EXIT.                                                  
014700    EXIT.                                                                 
014800*                                                                         
014900*    09/02/88  RWP  AR-0058                                       AR0058  
015000 200-CALC-PCT-OVER-90.                                                    
015100    IF AR1100-SALES-LEDGER-BAL > 0                                        
015200       COMPUTE AR1100-PCT-OVER-90 ROUNDED =                               
015300          (AR1100-AMT-OVER-90 * 100) / AR1100-SALES-LEDGER-BAL            
015400    ELSE                                                                  
015500       MOVE 0 TO AR1100-PCT-OVER-90.                                      
015600*                                                                         
015700 300-BUILD-RPT-LINE.                                                      
015800    MOVE SPACES                    TO ARP-RPT-DETAIL.                     
015900    PERFORM 310-EDIT-RPT-MONTH.                                           
016000    MOVE AR1100-SALES-LEDGER-BAL   TO ARP-SALES-LEDGER-BAL.               
016100    MOVE AR1100-AMT-NOT-DUE        TO ARP-NOT-DUE.                        
016200    MOVE AR1100-AMT-OVER-30        TO ARP-OVER-30.                        
016300    MOVE AR1100-AMT-OVER-60        TO ARP-OVER-60.                        
016400    MOVE AR1100-AMT-OVER-90        TO ARP-OVER-90.                        
016500    MOVE AR1100-AMT-OVER-THRESH    TO ARP-OVER-THRESHOLD.                 
016600    MOVE AR1100-TOTAL-CREDITS      TO ARP-TOTAL-CREDITS.                  
016700    MOVE AR1100-PCT-OVER-90        TO ARP-PCT-OVER-90.                    
016800*                                                                         
016900*    06/14/93  DLK  AR-0133                                       AR0133  
017000 310-EDIT-RPT-MONTH.                                                      
017100    MOVE AR1100-RPT-MM              TO WS-MM-SUB.                         
017200    MOVE WS-MONTH-ABBR (WS-MM-SUB)   TO ARP-RPT-MONTH-ABBR.               
017300    MOVE AR1100-RPT-YY               TO ARP-RPT-MONTH-YEAR.               
017400*                                                                         
017500*    11/14/05  MPK  AR-0288  NO FROM, NO ADVANCING                AR0288  
017600 400-WRITE-RPT-LINE.                                                      
017700    WRITE ARP-RPT-DETAIL.                                                 
017800    ADD 1 TO WS-RPT-LINES-WRITTEN.                                        
017900*                                                                         
018000*    11/14/05  MPK  AR-0288  NO FROM, NO ADVANCING                AR0288  
018100 900-WRITE-RPT-HEADING.                                                   
018200    WRITE ARP-RPT-HDG.                                                    
018300*                                                                         
018400*    07/22/04  JLM  AR-0266                                       AR0266  
018500 END-RTN.                                                                 
018600    CLOSE AGEING-IN.                                                      
018700    CLOSE AGEING-RPT.                                                     
018800    IF WS-REC-CTR NOT = WS-MONTHS-EXPECTED                                
018900       DISPLAY 'SETAR2000 - WARNING - MONTHS READ NOT EQUAL 12 - '        
019000           WS-REC-CTR UPON CRT.                                           
019100    DISPLAY 'SETAR2000 - AGEING REPORT COMPLETE - MONTHS READ: '          
019200        WS-REC-CTR ' LINES WRITTEN: ' WS-RPT-LINES-WRITTEN                
019300        UPON CRT.                                                         
019400    STOP RUN.                                                             
