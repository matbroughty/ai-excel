000100*****************************************************************         
000200*  ARPRT20  --  AGEING REPORT PRINT LINE LAYOUTS               *          
000300*  COLUMN HEADING AND DETAIL LINES FOR THE SALES LEDGER        *          
000400*  AGEING ANALYSIS REPORT (AGERPT1).  COPIED DIRECTLY INTO     *          
000500*  THE FD FOR AGEING-RPT IN SETAR2000 -- THE REPORT DRIVER     *          
000600*  BUILDS EACH LINE RIGHT IN THE FD RECORD AND WRITES IT, THE  *          
000700*  SAME WAY SETMB2000 BUILDS MB-REC AND WRITES IT.              *         
000800*****************************************************************         
000900*  CHANGE LOG                                                             
001000*  03/12/87  RWP  AR-0041  ORIGINAL HEADING/DETAIL LINES FOR        AR0041
001100*                          THE AGEING ANALYSIS REPORT.                    
001200*  09/02/88  RWP  AR-0058  ADD ARP-OVER-THRESHOLD COLUMN.           AR0058
001300*  02/08/96  STC  AR-0178  WIDEN ARP-PCT-OVER-90 ONE DIGIT TO       AR0178
001400*                          STOP ASTERISK-FILL ON LARGE                    
001500*                          DELINQUENT ACCOUNTS.                           
001600*  10/19/98  STC  AR-0205  Y2K - NOTE ONLY, NO FIELD CHANGE ON      AR0205
001700*                          THIS MEMBER.  SEE SETAR2000 LOG.               
001800*  11/14/05  MPK  AR-0288  DROPPED ARP-RPT-TITLE -- THE RUN-DATE    AR0288
001900*                          / PAGE-NUMBER BANNER LINE WAS NEVER            
002000*                          PART OF THE SPEC AND NOTHING ELSE IN           
002100*                          THIS SHOP'S AGEING WORK PRINTS A               
002200*                          TITLE PAGE.  SETAR2000 NOW WRITES              
002300*                          ARP-RPT-HDG AND ARP-RPT-DETAIL                 
002400*                          STRAIGHT OUT OF THE FD, NO FROM, NO            
002500*                          ADVANCING, LIKE SETMB2000 WRITES               
002600*                          MB-REC.  ADDED ARP-RPT-AMOUNTS-R AND           
002700*                          ARP-RPT-HDG-R REDEFINES.                       
002800*****************************************************************         
002900 01  ARP-RPT-HDG.                                                         
003000     05  FILLER                      PIC X(9)                             
003100         VALUE 'Month'.                                                   
003200     05  FILLER                      PIC X     VALUE SPACE.               
003300     05  FILLER                      PIC X(21)                            
003400         VALUE 'Sales Ledger Balance'.                                    
003500     05  FILLER                      PIC X     VALUE SPACE.               
003600     05  FILLER                      PIC X(14)                            
003700         VALUE 'Amount Not Due'.                                          
003800     05  FILLER                      PIC X     VALUE SPACE.               
003900     05  FILLER                      PIC X(13)                            
004000         VALUE 'Over 30 Days'.                                            
004100     05  FILLER                      PIC X     VALUE SPACE.               
004200     05  FILLER                      PIC X(13)                            
004300         VALUE 'Over 60 Days'.                                            
004400     05  FILLER                      PIC X     VALUE SPACE.               
004500     05  FILLER                      PIC X(13)                            
004600         VALUE 'Over 90 Days'.                                            
004700     05  FILLER                      PIC X     VALUE SPACE.               
004800     05  FILLER                      PIC X(14)                            
004900         VALUE 'Over Threshold'.                                          
005000     05  FILLER                      PIC X     VALUE SPACE.               
005100     05  FILLER                      PIC X(13)                            
005200         VALUE 'Total Credits'.                                           
005300     05  FILLER                      PIC X     VALUE SPACE.               
005400     05  FILLER                      PIC X(14)                            
005500         VALUE '% Over 90 Days'.                                          
005600     05  FILLER                      PIC X     VALUE SPACE.               
005700 01  ARP-RPT-HDG-R REDEFINES ARP-RPT-HDG.                                 
005800     05  ARP-RPT-HDG-RAW             PIC X(133).                          
005900*                                                                         
006000*    DETAIL LINE IS LAID OUT ONE COLUMN PER AGEING BUCKET, IN             
006100*    THE SAME ORDER AS THE AGEING FIGURES COME OFF AR1100-REC.            
006200*    NO CONTROL BREAKS AND NO ACCUMULATORS -- EACH LINE STANDS            
006300*    ON ITS OWN, ONE PER MONTH.                                           
006400 01  ARP-RPT-DETAIL.                                                      
006500     05  ARP-RPT-MONTH.                                                   
006600         10  ARP-RPT-MONTH-ABBR      PIC X(3).                            
006700         10  FILLER                  PIC X     VALUE SPACE.               
006800         10  ARP-RPT-MONTH-YEAR      PIC 9(4).                            
006900         10  FILLER                  PIC X     VALUE SPACE.               
007000     05  ARP-RPT-MONTH-R REDEFINES ARP-RPT-MONTH                          
007100                                     PIC X(9).                            
007200     05  FILLER                      PIC X(2) VALUE SPACES.               
007300     05  ARP-RPT-AMOUNTS.                                                 
007400         10  ARP-SALES-LEDGER-BAL    PIC $Z,ZZZ,ZZ9.99.                   
007500         10  FILLER                  PIC X(2) VALUE SPACES.               
007600         10  ARP-NOT-DUE             PIC $Z,ZZZ,ZZ9.99.                   
007700         10  FILLER                  PIC X(2) VALUE SPACES.               
007800         10  ARP-OVER-30             PIC $Z,ZZZ,ZZ9.99.                   
007900         10  FILLER                  PIC X(2) VALUE SPACES.               
008000         10  ARP-OVER-60             PIC $Z,ZZZ,ZZ9.99.                   
008100         10  FILLER                  PIC X(2) VALUE SPACES.               
008200         10  ARP-OVER-90             PIC $Z,ZZZ,ZZ9.99.                   
008300         10  FILLER                  PIC X(2) VALUE SPACES.               
008400         10  ARP-OVER-THRESHOLD      PIC $Z,ZZZ,ZZ9.99.                   
008500         10  FILLER                  PIC X(2) VALUE SPACES.               
008600         10  ARP-TOTAL-CREDITS       PIC $Z,ZZZ,ZZ9.99.                   
008700     05  ARP-RPT-AMOUNTS-R REDEFINES ARP-RPT-AMOUNTS                      
008800                                     PIC X(103).                          
008900     05  FILLER                      PIC X(2) VALUE SPACES.               
009000     05  ARP-PCT-OVER-90             PIC ZZ9.99%.                         
009100     05  FILLER                      PIC X(10) VALUE SPACES.              
