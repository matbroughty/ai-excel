000100*****************************************************************         
000200*  AR1100-REC  --  SALES LEDGER AGEING SUMMARY RECORD          *          
000300*  ONE RECORD PER COMPANY, PER CALENDAR MONTH.  CARRIED ON THE *          
000400*  MONTHLY AGEING EXTRACT (AGEINF1) AND COPIED INTO THE FILE   *          
000500*  SECTION OF SETAR2000, THE AGEING REPORT DRIVER.             *          
000600*****************************************************************         
000700*  CHANGE LOG                                                             
000800*  03/12/87  RWP  AR-0041  ORIGINAL LAYOUT FOR SALES LEDGER         AR0041
000900*                          AGEING EXTRACT, REPLACES THE HAND-             
001000*                          KEYED AGEING WORKSHEET.                        
001100*  09/02/88  RWP  AR-0058  ADD AR1100-CREDIT-TERMS-CODE AND         AR0058
001200*                          AR1100-THRESHOLD-PCT FOR CREDIT DEPT           
001300*                          OVER-LIMIT TRACKING.                           
001400*  11/30/90  DLK  AR-0091  ADD AR1100-LAST-ANAL-DATE.  AGEING       AR0091
001500*                          EXTRACT FREQUENCY CHANGED FROM                 
001600*                          QUARTERLY TO MONTHLY.                          
001700*  06/14/93  DLK  AR-0133  REDEFINE AR1100-REPORT-MONTH TO GIVE     AR0133
001800*                          A YY/MM VIEW FOR THE NEW TREND                 
001900*                          REPORT.                                        
002000*  02/08/96  STC  AR-0178  ADD AR1100-AGEING-IND 88-LEVELS.         AR0178
002100*                          OVER-THRESHOLD AND NO-BALANCE FLAGS            
002200*                          NO LONGER SET BY HAND ON THE                   
002300*                          WORKSHEET.                                     
002400*  10/19/98  STC  AR-0205  Y2K - AR1100-RPT-YY EXPANDED TO 4        AR0205
002500*                          DIGITS.  OLD 2-DIGIT REDEFINE                  
002600*                          RETIRED.                                       
002700*  04/02/01  JLM  AR-0240  ADD AR1100-LOAD-BATCH-NO SO A RERUN      AR0240
002800*                          OF A SINGLE EXTRACT BATCH CAN BE               
002900*                          ISOLATED.                                      
003000*  11/14/05  MPK  AR-0288  DROPPED AR1100-COMPANY-NAME/ADDR-1/      AR0288
003100*                          ADDR-2/CITY/STATE/ZIP, CREDIT-TERMS-           
003200*                          CODE, THRESHOLD-PCT, AGEING-IND,               
003300*                          LAST-ANAL-DATE, LOAD-BATCH-NO AND              
003400*                          EXTRACT-SOURCE-SYS -- AUDIT SHOWED             
003500*                          SETAR2000 NEVER MOVES OR TESTS ANY OF          
003600*                          THEM.  COMPANY/CREDIT DATA BELONGS ON          
003700*                          THE COMPANY MASTER, NOT THE MONTHLY            
003800*                          AGEING EXTRACT.  ADDED AR1100-AGEING-          
003900*                          AMOUNTS-R TABLE REDEFINE AND AN ALT            
004000*                          WHOLE-RECORD REDEFINE IN THEIR PLACE.          
004100*****************************************************************         
004200 01  AR1100-REC.                                                          
004300     05  AR1100-COMPANY-NO              PIC X(4).                         
004400     05  FILLER                         PIC X(1).                         
004500     05  AR1100-REC-CODE                PIC X(1).                         
004600         88  AR1100-REC-IS-AGEING           VALUE 'A'.                    
004700     05  AR1100-REC-NUMBER              PIC 9(3).                         
004800*--------------------------------------------------------------*          
004900*    AGEING FIGURES FOR THE CALENDAR MONTH -- THIS IS THE      *          
005000*    ENTIRE BUSINESS CONTENT OF THE EXTRACT RECORD.             *         
005100*--------------------------------------------------------------*          
005200     05  AR1100-AGEING-DATA.                                              
005300         10  AR1100-REPORT-MONTH        PIC 9(6).                         
005400         10  AR1100-REPORT-MONTH-R REDEFINES                              
005500             AR1100-REPORT-MONTH.                                         
005600             15  AR1100-RPT-YY          PIC 9(4).                         
005700             15  AR1100-RPT-MM          PIC 9(2).                         
005800         10  AR1100-AGEING-AMOUNTS.                                       
005900             15  AR1100-SALES-LEDGER-BAL    PIC S9(9)V99 COMP-3.          
006000             15  AR1100-AMT-NOT-DUE         PIC S9(9)V99 COMP-3.          
006100             15  AR1100-AMT-OVER-30         PIC S9(9)V99 COMP-3.          
006200             15  AR1100-AMT-OVER-60         PIC S9(9)V99 COMP-3.          
006300             15  AR1100-AMT-OVER-90         PIC S9(9)V99 COMP-3.          
006400             15  AR1100-AMT-OVER-THRESH     PIC S9(9)V99 COMP-3.          
006500             15  AR1100-TOTAL-CREDITS       PIC S9(9)V99 COMP-3.          
006600         10  AR1100-AGEING-AMOUNTS-R REDEFINES                            
006700             AR1100-AGEING-AMOUNTS.                                       
006800             15  AR1100-AMT-TABLE       PIC S9(9)V99 COMP-3               
006900                                         OCCURS 7 TIMES.                  
007000         10  AR1100-PCT-OVER-90         PIC S9(3)V99 COMP-3.              
007100* next byte after this field begins at offset 61                          
007200     05  FILLER                         PIC X(20).                        
007300 01  AR1100-REC-ALT REDEFINES AR1100-REC.                                 
007400     05  AR1100-REC-ALT-RAW             PIC X(80).                        
